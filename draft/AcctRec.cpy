000100******************************************************************
000200* ACCOUNT MASTER RECORD  -  ACCTREC
000300*
000400* Flat layout carrying all four account kinds (Savings, Credit,
000500* Student, Business).  Fields that do not apply to a given
000600* AC-ACCT-TYPE are carried as zeros/spaces on that record; the
000700* layout is NOT split by REDEFINES because every field is loaded
000800* straight off the line-sequential master in the same column
000900* positions for every account, type-specific or not.
001000*-----------------------------------------------------------------
001100* 1997-03-14  RMD           Original layout, savings/credit only. TKT0119
001200* 1998-09-02  RMD           Added student fields (year of birth,  TKT0277
001300*                           student id) for the student account
001400*                           pilot.
001500* 1999-12-08  JQT           Y2K - AC-BIRTH-YEAR already 4-digit,  TKT0402
001600*                           no change required.
001700* 2001-04-30  LPC           Added business fields (permit id,     TKT0540
001800*                           trade name, annual income).
001900******************************************************************
002000 01  ACCOUNT-RECORD.
002100     05  AC-BANK-ID          PIC 9(04).
002200     05  AC-ACCT-NUMBER      PIC X(10).
002300     05  AC-ACCT-TYPE        PIC X(01).
002400         88  AC-SAVINGS                VALUE "S".
002500         88  AC-CREDIT                  VALUE "C".
002600         88  AC-STUDENT                 VALUE "T".
002700         88  AC-BUSINESS                VALUE "B".
002800         88  AC-BALANCE-BEARING         VALUE "S" "T" "B".
002900     05  AC-FIRST-NAME       PIC X(15).
003000     05  AC-LAST-NAME        PIC X(15).
003100     05  AC-EMAIL            PIC X(30).
003200     05  AC-PIN              PIC X(04).
003300     05  AC-BALANCE          PIC S9(09)V99.
003400     05  AC-LOAN             PIC S9(09)V99.
003500     05  AC-BIRTH-YEAR       PIC 9(04).
003600     05  AC-STUDENT-ID       PIC X(10).
003700     05  AC-BUS-PERMIT-ID    PIC X(10).
003800     05  AC-BUS-NAME         PIC X(20).
003900     05  AC-BUS-INCOME       PIC S9(09)V99.
004000     05  FILLER              PIC X(05).
