000100******************************************************************
000200* TRANSACTION JOURNAL RECORD  -  JRNLREC
000300*
000400* Append-only posting journal.  One entry per affected account
000500* per posted request (source entry always; a counterpart entry
000600* for transfers/payments).  Never rewritten once written.
000700*-----------------------------------------------------------------
000800* 1997-04-02  RMD           Original layout.                      TKT0126
000900* 1999-11-30  JQT           Y2K - JR-TIMESTAMP widened from a     TKT0403
001000*                           2-digit year to the current
001100*                           "YYYY-MM-DD HH:MM:SS" picture.
001200******************************************************************
001300 01  JOURNAL-RECORD.
001400     05  JR-TIMESTAMP        PIC X(19).
001500     05  JR-SOURCE-ACCT      PIC X(10).
001600     05  JR-TYPE             PIC X(16).
001700     05  JR-DESCRIPTION      PIC X(60).
001800     05  FILLER              PIC X(05).
