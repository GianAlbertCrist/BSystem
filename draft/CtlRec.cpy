000100******************************************************************
000200* RUN-CONTROL HAND-OFF RECORD  -  CTLREC
000300*
000400* Carries posting-run results from TRANSACTION-POST to the
000500* SUMMARY-REPORT job step.  Zero or more CT-REJECT-REC records
000600* (one per rejected account load or rejected request, written as
000700* they occur) followed by exactly one CT-TOTALS-REC record (the
000800* run counters and per-type posted amounts, written last).  The
000900* two views REDEFINE the same physical area; CT-REC-TYPE says
001000* which one is in effect for a given record.
001100*-----------------------------------------------------------------
001200* 2002-02-14  LPC           Original hand-off layout, replacing   TKT0601
001300*                           the printed-only reject list.
001400******************************************************************
001500 01  CT-HANDOFF-RECORD.
001600     05  CT-REC-TYPE         PIC X(01).
001700         88  CT-TOTALS-REC              VALUE "T".
001800         88  CT-REJECT-REC              VALUE "R".
001900     05  CT-DATA-AREA        PIC X(97).
002000
002100 01  CT-TOTALS-VIEW REDEFINES CT-HANDOFF-RECORD.
002200     05  FILLER              PIC X(01).
002300     05  CT-ACCOUNTS-LOADED  PIC 9(05).
002400     05  CT-REQUESTS-READ    PIC 9(05).
002500     05  CT-POSTED-COUNT     PIC 9(05).
002600     05  CT-REJECTED-COUNT   PIC 9(05).
002700     05  CT-AMT-DEPOSIT      PIC S9(09)V99.
002800     05  CT-AMT-WITHDRAW     PIC S9(09)V99.
002900     05  CT-AMT-FUNDTRANSFER PIC S9(09)V99.
003000     05  CT-AMT-EXTTRANSFER  PIC S9(09)V99.
003100     05  CT-AMT-CREDIT       PIC S9(09)V99.
003200     05  CT-AMT-RECOMPENSE   PIC S9(09)V99.
003300     05  CT-AMT-PAYMENT      PIC S9(09)V99.
003400     05  FILLER              PIC X(01).
003500
003600 01  CT-REJECT-VIEW REDEFINES CT-HANDOFF-RECORD.
003700     05  FILLER              PIC X(01).
003800     05  CT-REJ-BANK-ID      PIC 9(04).
003900     05  CT-REJ-ACCT         PIC X(10).
004000     05  CT-REJ-CODE         PIC X(02).
004100     05  CT-REJ-AMOUNT       PIC S9(09)V99.
004200     05  CT-REJ-REASON       PIC X(40).
004300     05  FILLER              PIC X(30).
