000100******************************************************************
000200* BANK MASTER RECORD  -  BANKREC
000300*
000400* One entry per bank participating in the posting run.  Holds the
000500* bank's monetary limits and the fee charged on fund transfers.
000600* Loaded into WS-BANK-TABLE by TRANSACTION-POST and re-read by
000700* SUMMARY-REPORT for the bank-name on the detail page header.
000800*-----------------------------------------------------------------
000900* 1997-03-11  RMD           Original layout for BANKS master.     TKT0118
001000* 1999-11-02  JQT           Y2K - no date fields on this record,  TKT0401
001100*                           reviewed and passed as-is.
001200* 2003-06-19  LPC           Added BK-PROCESSING-FEE after the     TKT0693
001300*                           credit limit field per Treasury memo.
001400******************************************************************
001500 01  BANK-RECORD.
001600     05  BK-BANK-ID          PIC 9(04).
001700     05  BK-BANK-NAME        PIC X(20).
001800     05  BK-PASSCODE         PIC X(10).
001900     05  BK-DEPOSIT-LIMIT    PIC S9(09)V99.
002000     05  BK-WITHDRAW-LIMIT   PIC S9(09)V99.
002100     05  BK-CREDIT-LIMIT     PIC S9(09)V99.
002200     05  BK-PROCESSING-FEE   PIC S9(05)V99.
002300     05  FILLER              PIC X(05).
