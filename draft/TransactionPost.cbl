000100******************************************************************
000200* PROGRAM:   TRANSACTION-POST
000300* FUNCTION:  Posts deposit, withdrawal, transfer, credit,
000400*            recompense and payment requests against the bank
000500*            and account masters USING In-Memory Tables built
000600*            from the sorted master files, and produces the
000700*            updated account master, the transaction journal, and
000800*            the run-control hand-off record read by
000900*            SUMMARY-REPORT.
001000*
001100* Used File
001200*    - Bank Master File (Line Sequential): BANKMSTR
001300*    - Account Master File (Line Sequential): ACCTMSTR
001400*    - Transaction Request File (Line Sequential): TRANREQ
001500*    - Updated Account Master File: ACCTMSTU
001600*    - Transaction Journal File: JRNLFILE
001700*    - Run-Control Hand-Off File: CTLFILE
001800*
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 TRANSACTION-POST.
002300 AUTHOR.                     R M DE LEON.
002400 INSTALLATION.               CENTRAL BATCH SERVICES.
002500 DATE-WRITTEN.               MARCH 11, 1997.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* 1997-03-11  RMD           Original posting engine, savings      TKT0118
003200*                           deposit and withdrawal only.
003300* 1997-05-06  RMD           Added internal fund transfer (FT)     TKT0141
003400*                           with processing fee deduction.
003500* 1997-09-23  PDS           Added credit account drawdown (CR)    TKT0177
003600*                           and recompense (RC) codes.
003700* 1998-02-02  RMD           Added external (inter-bank) transfer  TKT0203
003800*                           code ET and target bank lookup.
003900* 1998-09-02  RMD           Added student account type, age       TKT0277
004000*                           eligibility edit at load time, and
004100*                           student-to-student transfer variant.
004200* 1999-01-15  PDS           Floor balance/loan at zero on every   TKT0310
004300*                           debit per audit finding 99-014.
004400* 1999-11-18  JQT           Y2K - widened AC-BIRTH-YEAR and the   TKT0401
004500*                           system date fields to four-digit
004600*                           years; verified age edit against
004700*                           the year-2000 rollover test deck.
004800* 2000-07-11  LPC           Added business account type, minimum  TKT0488
004900*                           initial deposit edit, and PY (credit
005000*                           to savings payment) code.
005100* 2001-04-30  LPC           Switched duplicate-account edit to    TKT0540
005200*                           compare against the last table entry
005300*                           now that ACCTMSTR load order is
005400*                           guaranteed sorted.
005500* 2002-02-14  LPC           Added CTLFILE hand-off record so      TKT0601
005600*                           SUMMARY-REPORT no longer has to
005700*                           re-derive rejected counts from the
005800*                           printed report.
005900* 2003-06-19  LPC           Processing fee moved onto the bank    TKT0693
006000*                           master; FEECALC now takes the fee as
006100*                           a parameter instead of a literal.
006200* 2005-08-01  MTR           Reviewed for the branch-office        TKT0822
006300*                           rollout; no logic change.
006400******************************************************************
006500 ENVIRONMENT                 DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION               SECTION.
006800 SOURCE-COMPUTER.            CENTRAL-BATCH-9000.
006900 OBJECT-COMPUTER.            CENTRAL-BATCH-9000.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS WS-NUMERIC-CODE   IS "0" THRU "9"
007300     SWITCH-1 IS UPSI-0      ON STATUS IS WS-RERUN-REQUESTED
007400                             OFF STATUS IS WS-NORMAL-RUN.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  BANKS-IN
007900             ASSIGN TO BANKMSTR
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT  ACCOUNTS-IN
008300             ASSIGN TO ACCTMSTR
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT  TRANS-IN
008700             ASSIGN TO TRANREQ
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900
009000     SELECT  ACCOUNTS-OUT
009100             ASSIGN TO ACCTMSTU
009200             ORGANIZATION IS LINE SEQUENTIAL.
009300
009400     SELECT  JOURNAL-OUT
009500             ASSIGN TO JRNLFILE
009600             ORGANIZATION IS LINE SEQUENTIAL.
009700
009800     SELECT  CONTROL-OUT
009900             ASSIGN TO CTLFILE
010000             ORGANIZATION IS LINE SEQUENTIAL.
010100
010200******************************************************************
010300 DATA                        DIVISION.
010400*-----------------------------------------------------------------
010500 FILE                        SECTION.
010600 FD  BANKS-IN
010700     RECORD CONTAINS 79 CHARACTERS
010800     DATA RECORD IS BANK-RECORD.
010900 COPY BANKREC.
011000
011100 FD  ACCOUNTS-IN
011200     RECORD CONTAINS 161 CHARACTERS
011300     DATA RECORD IS ACCOUNTS-IN-REC.
011400 COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNTS-IN-REC==
011500                        ==AC-==            BY ==AI-==.
011600
011700 FD  TRANS-IN
011800     RECORD CONTAINS 46 CHARACTERS
011900     DATA RECORD IS TRANSACTION-RECORD.
012000 COPY TRANSREC.
012100
012200 FD  ACCOUNTS-OUT
012300     RECORD CONTAINS 161 CHARACTERS
012400     DATA RECORD IS ACCOUNTS-OUT-REC.
012500 COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNTS-OUT-REC==
012600                        ==AC-==            BY ==AO-==.
012700
012800 FD  JOURNAL-OUT
012900     RECORD CONTAINS 110 CHARACTERS
013000     DATA RECORD IS JOURNAL-RECORD.
013100 COPY JRNLREC.
013200
013300 FD  CONTROL-OUT
013400     RECORD CONTAINS 98 CHARACTERS
013500     DATA RECORD IS CT-HANDOFF-RECORD.
013600 COPY CTLREC.
013700
013800*-----------------------------------------------------------------
013900 WORKING-STORAGE             SECTION.
014000*-----------------------------------------------------------------
014100 01  SWITCHES-AND-COUNTERS.
014200     05  BANKS-EOF-SW        PIC X(01) VALUE "N".
014300         88  BANKS-EOF                 VALUE "Y".
014400     05  ACCOUNTS-EOF-SW     PIC X(01) VALUE "N".
014500         88  ACCOUNTS-EOF               VALUE "Y".
014600     05  TRANS-EOF-SW        PIC X(01) VALUE "N".
014700         88  TRANS-EOF                  VALUE "Y".
014800     05  WS-ACCOUNT-EDIT-SW  PIC X(01) VALUE "Y".
014900         88  WS-ACCOUNT-OK               VALUE "Y".
015000         88  WS-ACCOUNT-REJECTED         VALUE "N".
015100     05  WS-POST-RESULT-SW   PIC X(01) VALUE "A".
015200         88  WS-ACCEPTED                 VALUE "A".
015300         88  WS-REJECTED                 VALUE "R".
015400     05  WS-FOUND-SW         PIC X(01) VALUE "N".
015500         88  WS-SOURCE-FOUND              VALUE "Y".
015600     05  WS-TARGET-FOUND-SW  PIC X(01) VALUE "N".
015700         88  WS-TARGET-FOUND              VALUE "Y".
015800     05  WS-BANK-FOUND-SW    PIC X(01) VALUE "N".
015900         88  WS-BANK-FOUND                VALUE "Y".
016000     05  WS-AGE-OK-SW        PIC X(01) VALUE "N".
016100         88  WS-AGE-OK                    VALUE "Y".
016200     05  WS-BANK-COUNT       PIC S9(04) COMP VALUE ZERO.
016300     05  WS-ACCOUNT-COUNT    PIC S9(04) COMP VALUE ZERO.
016400     05  WS-REQUESTS-READ    PIC S9(07) COMP VALUE ZERO.
016500     05  WS-POSTED-COUNT     PIC S9(07) COMP VALUE ZERO.
016600     05  WS-REJECTED-COUNT   PIC S9(07) COMP VALUE ZERO.
016700     05  WS-ACCOUNTS-LOADED  PIC S9(04) COMP VALUE ZERO.
016800     05  WS-STUDENT-AGE      PIC S9(04) COMP VALUE ZERO.
016900
017000 01  WS-RUN-TOTALS.
017100     05  WS-AMT-DEPOSIT      PIC S9(09)V99 VALUE ZERO.
017200     05  WS-AMT-WITHDRAW     PIC S9(09)V99 VALUE ZERO.
017300     05  WS-AMT-FUNDTRANSFER PIC S9(09)V99 VALUE ZERO.
017400     05  WS-AMT-EXTTRANSFER  PIC S9(09)V99 VALUE ZERO.
017500     05  WS-AMT-CREDIT       PIC S9(09)V99 VALUE ZERO.
017600     05  WS-AMT-RECOMPENSE   PIC S9(09)V99 VALUE ZERO.
017700     05  WS-AMT-PAYMENT      PIC S9(09)V99 VALUE ZERO.
017800
017900*-----------------------------------------------------------------
018000* Bank limits table, loaded from BANKMSTR in ascending BANK-ID
018100* order; searched by SEARCH ALL keyed on the same field.
018200*-----------------------------------------------------------------
018300 01  WS-BANK-TABLE.
018400     05  WS-BANK-ENTRY       OCCURS 50 TIMES
018500             ASCENDING KEY IS WS-BK-BANK-ID
018600             INDEXED BY BANK-IDX.
018700         10  WS-BK-BANK-ID           PIC 9(04).
018800         10  WS-BK-BANK-NAME         PIC X(20).
018900         10  WS-BK-PASSCODE          PIC X(10).
019000         10  WS-BK-DEPOSIT-LIMIT     PIC S9(09)V99.
019100         10  WS-BK-WITHDRAW-LIMIT    PIC S9(09)V99.
019200         10  WS-BK-CREDIT-LIMIT      PIC S9(09)V99.
019300         10  WS-BK-PROCESSING-FEE    PIC S9(05)V99.
019400
019500*-----------------------------------------------------------------
019600* Account table, loaded from ACCTMSTR in ascending bank-id then
019700* account-number order; searched by SEARCH ALL on the same
019800* composite key.  Rewritten to ACCTMSTU after posting.
019900*-----------------------------------------------------------------
020000 01  WS-ACCOUNT-TABLE.
020100     05  WS-ACCOUNT-ENTRY    OCCURS 2000 TIMES
020200             ASCENDING KEY IS WS-AC-BANK-ID WS-AC-ACCT-NUMBER
020300             INDEXED BY ACCT-IDX SRC-IDX TGT-IDX.
020400         10  WS-AC-BANK-ID           PIC 9(04).
020500         10  WS-AC-ACCT-NUMBER       PIC X(10).
020600         10  WS-AC-ACCT-TYPE         PIC X(01).
020700             88  WS-AC-SAVINGS                VALUE "S".
020800             88  WS-AC-CREDIT                 VALUE "C".
020900             88  WS-AC-STUDENT                VALUE "T".
021000             88  WS-AC-BUSINESS               VALUE "B".
021100             88  WS-AC-BALANCE-BEARING        VALUE "S" "T" "B".
021200         10  WS-AC-FIRST-NAME        PIC X(15).
021300         10  WS-AC-LAST-NAME         PIC X(15).
021400         10  WS-AC-EMAIL             PIC X(30).
021500         10  WS-AC-PIN               PIC X(04).
021600         10  WS-AC-BALANCE           PIC S9(09)V99.
021700         10  WS-AC-LOAN              PIC S9(09)V99.
021800         10  WS-AC-BIRTH-YEAR        PIC 9(04).
021900         10  WS-AC-STUDENT-ID        PIC X(10).
022000         10  WS-AC-BUS-PERMIT-ID     PIC X(10).
022100         10  WS-AC-BUS-NAME          PIC X(20).
022200         10  WS-AC-BUS-INCOME        PIC S9(09)V99.
022300
022400*-----------------------------------------------------------------
022500* System date, kept in two views: broken down for the run
022600* timestamp, and as one eight-digit number for the age edit.
022700*-----------------------------------------------------------------
022800 01  WS-SYSTEM-DATE.
022900     05  WS-SYS-YEAR         PIC 9(04).
023000     05  WS-SYS-MONTH        PIC 9(02).
023100     05  WS-SYS-DAY          PIC 9(02).
023200 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
023300                             PIC 9(08).
023400
023500 01  WS-RUN-TIME.
023600     05  WS-RUN-HH           PIC 9(02).
023700     05  WS-RUN-MM           PIC 9(02).
023800     05  WS-RUN-SS           PIC 9(02).
023900     05  WS-RUN-HS           PIC 9(02).
024000
024100 01  WS-RUN-TIMESTAMP        PIC X(19).
024200
024300*-----------------------------------------------------------------
024400* Edited amount used to build journal descriptions, kept with an
024500* alphanumeric redefinition so it can be embedded with STRING.
024600*-----------------------------------------------------------------
024700 01  WS-AMOUNT-DISPLAY.
024800     05  WS-ED-AMOUNT        PIC Z(08)9.99.
024900 01  WS-AMOUNT-DISPLAY-ALPHA REDEFINES WS-AMOUNT-DISPLAY.
025000     05  WS-ED-AMOUNT-X      PIC X(12).
025100
025200 01  WS-FEE-LINK.
025300     05  WS-LK-AMOUNT        PIC S9(09)V99.
025400     05  WS-LK-FEE           PIC S9(05)V99.
025500     05  WS-LK-NET-DEDUCTION PIC S9(09)V99.
025600
025700 01  WS-TARGET-BANK-KEY      PIC 9(04).
025800 01  WS-REJECT-REASON        PIC X(40).
025900 01  WS-JR-ACCT              PIC X(10).
026000 01  WS-JOURNAL-TYPE         PIC X(16).
026100 01  WS-JOURNAL-DESC         PIC X(60).
026200
026300******************************************************************
026400 PROCEDURE                   DIVISION.
026500*-----------------------------------------------------------------
026600* Main procedure
026700*-----------------------------------------------------------------
026800 100-TRANSACTION-POST.
026900     PERFORM 200-INITIATE-POSTING-RUN.
027000     PERFORM 200-POST-ALL-TRANSACTIONS UNTIL TRANS-EOF.
027100     PERFORM 200-TERMINATE-POSTING-RUN.
027200
027300     STOP RUN.
027400
027500******************************************************************
027600* Open files, load the bank and account tables, build the run
027700* timestamp, and prime the transaction-file read.
027800*-----------------------------------------------------------------
027900 200-INITIATE-POSTING-RUN.
028000     PERFORM 300-OPEN-ALL-FILES.
028100     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
028200     PERFORM 300-BUILD-RUN-TIMESTAMP.
028300     PERFORM 300-LOAD-BANK-TABLE.
028400     PERFORM 300-LOAD-ACCOUNT-TABLE.
028500     PERFORM 300-READ-ONE-TRANSACTION.
028600
028700*-----------------------------------------------------------------
028800* Post one request and read the next one.
028900*-----------------------------------------------------------------
029000 200-POST-ALL-TRANSACTIONS.
029100     PERFORM 300-POST-ONE-TRANSACTION.
029200     PERFORM 300-READ-ONE-TRANSACTION.
029300
029400*-----------------------------------------------------------------
029500* Write the updated master, the run-control hand-off record,
029600* close up, and tell the operator the run is done.
029700*-----------------------------------------------------------------
029800 200-TERMINATE-POSTING-RUN.
029900     PERFORM 300-WRITE-UPDATED-ACCOUNTS.
030000     PERFORM 300-WRITE-RUN-CONTROLS.
030100     PERFORM 300-CLOSE-ALL-FILES.
030200     DISPLAY "TRANSACTION-POST - POSTING RUN COMPLETE".
030300
030400******************************************************************
030500 300-OPEN-ALL-FILES.
030600     OPEN    INPUT   BANKS-IN
030700             INPUT   ACCOUNTS-IN
030800             INPUT   TRANS-IN
030900             OUTPUT  ACCOUNTS-OUT
031000             OUTPUT  JOURNAL-OUT
031100             OUTPUT  CONTROL-OUT.
031200
031300*-----------------------------------------------------------------
031400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031500     INITIALIZE SWITCHES-AND-COUNTERS WS-RUN-TOTALS.
031600
031700*-----------------------------------------------------------------
031800 300-BUILD-RUN-TIMESTAMP.
031900     ACCEPT   WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
032000     ACCEPT   WS-RUN-TIME        FROM TIME.
032100     STRING   WS-SYS-YEAR  DELIMITED BY SIZE
032200              "-"          DELIMITED BY SIZE
032300              WS-SYS-MONTH DELIMITED BY SIZE
032400              "-"          DELIMITED BY SIZE
032500              WS-SYS-DAY   DELIMITED BY SIZE
032600              " "          DELIMITED BY SIZE
032700              WS-RUN-HH    DELIMITED BY SIZE
032800              ":"          DELIMITED BY SIZE
032900              WS-RUN-MM    DELIMITED BY SIZE
033000              ":"          DELIMITED BY SIZE
033100              WS-RUN-SS    DELIMITED BY SIZE
033200         INTO WS-RUN-TIMESTAMP.
033300
033400*-----------------------------------------------------------------
033500* Load the bank table; default limits are supplied here when the
033600* master carries zeros, per the 1997 bank-limits memo.
033700*-----------------------------------------------------------------
033800 300-LOAD-BANK-TABLE.
033900     PERFORM 400-READ-ONE-BANK.
034000     PERFORM 400-STORE-ONE-BANK UNTIL BANKS-EOF.
034100
034200 400-STORE-ONE-BANK.
034300     ADD 1 TO WS-BANK-COUNT.
034400     SET BANK-IDX TO WS-BANK-COUNT.
034500     MOVE BK-BANK-ID        TO WS-BK-BANK-ID(BANK-IDX).
034600     MOVE BK-BANK-NAME      TO WS-BK-BANK-NAME(BANK-IDX).
034700     MOVE BK-PASSCODE       TO WS-BK-PASSCODE(BANK-IDX).
034800     MOVE BK-DEPOSIT-LIMIT  TO WS-BK-DEPOSIT-LIMIT(BANK-IDX).
034900     MOVE BK-WITHDRAW-LIMIT TO WS-BK-WITHDRAW-LIMIT(BANK-IDX).
035000     MOVE BK-CREDIT-LIMIT   TO WS-BK-CREDIT-LIMIT(BANK-IDX).
035100     MOVE BK-PROCESSING-FEE TO WS-BK-PROCESSING-FEE(BANK-IDX).
035200     IF WS-BK-DEPOSIT-LIMIT(BANK-IDX) = ZERO
035300         MOVE 50000.00 TO WS-BK-DEPOSIT-LIMIT(BANK-IDX)
035400     END-IF.
035500     IF WS-BK-WITHDRAW-LIMIT(BANK-IDX) = ZERO
035600         MOVE 50000.00 TO WS-BK-WITHDRAW-LIMIT(BANK-IDX)
035700     END-IF.
035800     IF WS-BK-CREDIT-LIMIT(BANK-IDX) = ZERO
035900         MOVE 100000.00 TO WS-BK-CREDIT-LIMIT(BANK-IDX)
036000     END-IF.
036100     IF WS-BK-PROCESSING-FEE(BANK-IDX) = ZERO
036200         MOVE 10.00 TO WS-BK-PROCESSING-FEE(BANK-IDX)
036300     END-IF.
036400     PERFORM 400-READ-ONE-BANK.
036500
036600 400-READ-ONE-BANK.
036700     READ BANKS-IN
036800             AT END      SET BANKS-EOF TO TRUE.
036900
037000*-----------------------------------------------------------------
037100* Load the account table; duplicate and ineligible accounts are
037200* logged to the run-control file and skipped.
037300*-----------------------------------------------------------------
037400 300-LOAD-ACCOUNT-TABLE.
037500     PERFORM 400-READ-ONE-ACCOUNT.
037600     PERFORM 400-PROCESS-ONE-ACCOUNT UNTIL ACCOUNTS-EOF.
037700
037800 400-PROCESS-ONE-ACCOUNT.
037900     PERFORM 500-EDIT-NEW-ACCOUNT
038000         THRU 500-EDIT-NEW-ACCOUNT-EXIT.
038100     IF WS-ACCOUNT-OK
038200         PERFORM 500-STORE-ACCOUNT-ENTRY
038300     ELSE
038400         PERFORM 500-LOG-REJECTED-ACCOUNT
038500     END-IF.
038600     PERFORM 400-READ-ONE-ACCOUNT.
038700
038800 400-READ-ONE-ACCOUNT.
038900     READ ACCOUNTS-IN
039000             AT END      SET ACCOUNTS-EOF TO TRUE.
039100
039200*-----------------------------------------------------------------
039300* Duplicate, student-age and business-minimum edits.  A GO TO
039400* out of the range on the first failure keeps later edits from
039500* overwriting an already-set rejection reason.
039600*-----------------------------------------------------------------
039700 500-EDIT-NEW-ACCOUNT.
039800     SET WS-ACCOUNT-OK TO TRUE.
039900     MOVE SPACES TO WS-REJECT-REASON.
040000     IF WS-ACCOUNT-COUNT > ZERO
040100        AND AI-BANK-ID     = WS-AC-BANK-ID(WS-ACCOUNT-COUNT)
040200        AND AI-ACCT-NUMBER = WS-AC-ACCT-NUMBER(WS-ACCOUNT-COUNT)
040300         SET WS-ACCOUNT-REJECTED TO TRUE
040400         MOVE "DUPLICATE BANK-ID / ACCOUNT-NUMBER"
040500                             TO WS-REJECT-REASON
040600         GO TO 500-EDIT-NEW-ACCOUNT-EXIT
040700     END-IF.
040800     IF AI-ACCT-TYPE = "T"
040900         COMPUTE WS-STUDENT-AGE = WS-SYS-YEAR - AI-BIRTH-YEAR
041000         IF WS-STUDENT-AGE < 18 OR WS-STUDENT-AGE > 25
041100             SET WS-ACCOUNT-REJECTED TO TRUE
041200             MOVE "STUDENT AGE NOT WITHIN 18-25"
041300                                 TO WS-REJECT-REASON
041400             GO TO 500-EDIT-NEW-ACCOUNT-EXIT
041500         END-IF
041600     END-IF.
041700     IF AI-ACCT-TYPE = "B"
041800         IF AI-BALANCE < 50000.00
041900             SET WS-ACCOUNT-REJECTED TO TRUE
042000             MOVE "INITIAL DEPOSIT BELOW 50,000.00"
042100                                 TO WS-REJECT-REASON
042200             GO TO 500-EDIT-NEW-ACCOUNT-EXIT
042300         END-IF
042400     END-IF.
042500 500-EDIT-NEW-ACCOUNT-EXIT.
042600     EXIT.
042700
042800 500-STORE-ACCOUNT-ENTRY.
042900     ADD 1 TO WS-ACCOUNT-COUNT.
043000     ADD 1 TO WS-ACCOUNTS-LOADED.
043100     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
043200     MOVE AI-BANK-ID         TO WS-AC-BANK-ID(ACCT-IDX).
043300     MOVE AI-ACCT-NUMBER     TO WS-AC-ACCT-NUMBER(ACCT-IDX).
043400     MOVE AI-ACCT-TYPE       TO WS-AC-ACCT-TYPE(ACCT-IDX).
043500     MOVE AI-FIRST-NAME      TO WS-AC-FIRST-NAME(ACCT-IDX).
043600     MOVE AI-LAST-NAME       TO WS-AC-LAST-NAME(ACCT-IDX).
043700     MOVE AI-EMAIL           TO WS-AC-EMAIL(ACCT-IDX).
043800     MOVE AI-PIN             TO WS-AC-PIN(ACCT-IDX).
043900     MOVE AI-BALANCE         TO WS-AC-BALANCE(ACCT-IDX).
044000     MOVE AI-LOAN            TO WS-AC-LOAN(ACCT-IDX).
044100     MOVE AI-BIRTH-YEAR      TO WS-AC-BIRTH-YEAR(ACCT-IDX).
044200     MOVE AI-STUDENT-ID      TO WS-AC-STUDENT-ID(ACCT-IDX).
044300     MOVE AI-BUS-PERMIT-ID   TO WS-AC-BUS-PERMIT-ID(ACCT-IDX).
044400     MOVE AI-BUS-NAME        TO WS-AC-BUS-NAME(ACCT-IDX).
044500     MOVE AI-BUS-INCOME      TO WS-AC-BUS-INCOME(ACCT-IDX).
044600
044700 500-LOG-REJECTED-ACCOUNT.
044800     MOVE "R"                TO CT-REC-TYPE.
044900     MOVE AI-BANK-ID         TO CT-REJ-BANK-ID.
045000     MOVE AI-ACCT-NUMBER     TO CT-REJ-ACCT.
045100     MOVE "LD"               TO CT-REJ-CODE.
045200     MOVE AI-BALANCE         TO CT-REJ-AMOUNT.
045300     MOVE WS-REJECT-REASON   TO CT-REJ-REASON.
045400     WRITE CT-HANDOFF-RECORD.
045500
045600******************************************************************
045700* Post one transaction request.
045800*-----------------------------------------------------------------
045900 300-POST-ONE-TRANSACTION.
046000     ADD 1 TO WS-REQUESTS-READ.
046100     SET WS-ACCEPTED TO TRUE.
046200     PERFORM 400-FIND-SOURCE-ACCOUNT.
046300     IF WS-SOURCE-FOUND
046400         EVALUATE TRUE
046500             WHEN TR-DEPOSIT
046600                 PERFORM 400-POST-DEPOSIT
046700             WHEN TR-WITHDRAW
046800                 PERFORM 400-POST-WITHDRAW
046900             WHEN TR-INTERNAL-XFER
047000                 PERFORM 400-POST-INTERNAL-TRANSFER
047100             WHEN TR-EXTERNAL-XFER
047200                 PERFORM 400-POST-EXTERNAL-TRANSFER
047300             WHEN TR-CREDIT-DRAWDOWN
047400                 PERFORM 400-POST-CREDIT-DRAWDOWN
047500             WHEN TR-RECOMPENSE
047600                 PERFORM 400-POST-RECOMPENSE
047700             WHEN TR-PAYMENT
047800                 PERFORM 400-POST-PAYMENT
047900             WHEN OTHER
048000                 SET WS-REJECTED TO TRUE
048100                 MOVE "UNRECOGNIZED TRANSACTION CODE"
048200                                     TO WS-REJECT-REASON
048300         END-EVALUATE
048400     ELSE
048500         SET WS-REJECTED TO TRUE
048600         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
048700     END-IF.
048800     IF WS-REJECTED
048900         ADD 1 TO WS-REJECTED-COUNT
049000         PERFORM 500-WRITE-REJECT-ENTRY
049100     END-IF.
049200
049300 300-READ-ONE-TRANSACTION.
049400     READ TRANS-IN
049500             AT END      SET TRANS-EOF TO TRUE.
049600
049700*-----------------------------------------------------------------
049800 400-FIND-SOURCE-ACCOUNT.
049900     SET WS-FOUND-SW TO "N".
050000     SET SRC-IDX TO 1.
050100     SEARCH ALL WS-ACCOUNT-ENTRY
050200         AT END
050300             SET WS-FOUND-SW TO "N"
050400         WHEN WS-AC-BANK-ID(SRC-IDX) = TR-BANK-ID
050500          AND WS-AC-ACCT-NUMBER(SRC-IDX) = TR-ACCT-NUMBER
050600             SET WS-FOUND-SW TO "Y"
050700             PERFORM 400-FIND-OWNING-BANK
050800     END-SEARCH.
050900
051000 400-FIND-OWNING-BANK.
051100     SET WS-BANK-FOUND-SW TO "N".
051200     SET BANK-IDX TO 1.
051300     SEARCH ALL WS-BANK-ENTRY
051400         AT END
051500             SET WS-BANK-FOUND-SW TO "N"
051600         WHEN WS-BK-BANK-ID(BANK-IDX) = WS-AC-BANK-ID(SRC-IDX)
051700             SET WS-BANK-FOUND-SW TO "Y"
051800     END-SEARCH.
051900
052000 400-FIND-TARGET-ACCOUNT.
052100     SET WS-TARGET-FOUND-SW TO "N".
052200     SET TGT-IDX TO 1.
052300     SEARCH ALL WS-ACCOUNT-ENTRY
052400         AT END
052500             SET WS-TARGET-FOUND-SW TO "N"
052600         WHEN WS-AC-BANK-ID(TGT-IDX) = WS-TARGET-BANK-KEY
052700          AND WS-AC-ACCT-NUMBER(TGT-IDX) = TR-TARGET-ACCT
052800             SET WS-TARGET-FOUND-SW TO "Y"
052900     END-SEARCH.
053000
053100******************************************************************
053200* Deposit ('DP') - savings/student/business only, bounded by the
053300* account's effective deposit limit.
053400*-----------------------------------------------------------------
053500 400-POST-DEPOSIT.
053600     PERFORM 500-EFFECTIVE-DEPOSIT-LIMIT.
053700     EVALUATE TRUE
053800         WHEN WS-AC-CREDIT(SRC-IDX)
053900             SET WS-REJECTED TO TRUE
054000             MOVE "CREDIT ACCOUNTS CANNOT DEPOSIT"
054100                                 TO WS-REJECT-REASON
054200         WHEN TR-AMOUNT NOT > ZERO
054300             SET WS-REJECTED TO TRUE
054400             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
054500         WHEN TR-AMOUNT > WS-LK-AMOUNT
054600             SET WS-REJECTED TO TRUE
054700             MOVE "AMOUNT EXCEEDS DEPOSIT LIMIT"
054800                                 TO WS-REJECT-REASON
054900     END-EVALUATE.
055000     IF WS-ACCEPTED
055100         ADD TR-AMOUNT TO WS-AC-BALANCE(SRC-IDX)
055200         ADD TR-AMOUNT TO WS-AMT-DEPOSIT
055300         ADD 1 TO WS-POSTED-COUNT
055400         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
055500         MOVE "Deposit"      TO WS-JOURNAL-TYPE
055600         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
055700         STRING "Deposited Php " DELIMITED BY SIZE
055800                WS-ED-AMOUNT-X   DELIMITED BY SIZE
055900            INTO WS-JOURNAL-DESC
056000         PERFORM 600-WRITE-JOURNAL-ENTRY
056100     END-IF.
056200
056300*-----------------------------------------------------------------
056400* The effective deposit limit is held in WS-LK-AMOUNT so the
056500* dispatch paragraphs above can test it with a plain comparison.
056600*-----------------------------------------------------------------
056700 500-EFFECTIVE-DEPOSIT-LIMIT.
056800     EVALUATE TRUE
056900         WHEN WS-AC-STUDENT(SRC-IDX)
057000             COMPUTE WS-LK-AMOUNT =
057100                     WS-BK-DEPOSIT-LIMIT(BANK-IDX) / 2
057200         WHEN WS-AC-BUSINESS(SRC-IDX)
057300             COMPUTE WS-LK-AMOUNT =
057400                     WS-AC-BUS-INCOME(SRC-IDX) * 20
057500         WHEN OTHER
057600             MOVE WS-BK-DEPOSIT-LIMIT(BANK-IDX) TO WS-LK-AMOUNT
057700     END-EVALUATE.
057800
057900******************************************************************
058000* Withdraw ('WD') - savings/student/business only.
058100*-----------------------------------------------------------------
058200 400-POST-WITHDRAW.
058300     EVALUATE TRUE
058400         WHEN NOT WS-AC-BALANCE-BEARING(SRC-IDX)
058500             SET WS-REJECTED TO TRUE
058600             MOVE "WITHDRAW NOT VALID FOR ACCOUNT TYPE"
058700                                 TO WS-REJECT-REASON
058800         WHEN TR-AMOUNT NOT > ZERO
058900             SET WS-REJECTED TO TRUE
059000             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
059100         WHEN TR-AMOUNT > WS-BK-WITHDRAW-LIMIT(BANK-IDX)
059200             SET WS-REJECTED TO TRUE
059300             MOVE "AMOUNT EXCEEDS WITHDRAW LIMIT"
059400                                 TO WS-REJECT-REASON
059500         WHEN WS-AC-BALANCE(SRC-IDX) < TR-AMOUNT
059600             SET WS-REJECTED TO TRUE
059700             MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
059800     END-EVALUATE.
059900     IF WS-ACCEPTED
060000         SUBTRACT TR-AMOUNT FROM WS-AC-BALANCE(SRC-IDX)
060100         PERFORM 500-FLOOR-BALANCE-AT-ZERO
060200         ADD TR-AMOUNT TO WS-AMT-WITHDRAW
060300         ADD 1 TO WS-POSTED-COUNT
060400         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
060500         MOVE "Withdraw"     TO WS-JOURNAL-TYPE
060600         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
060700         STRING "Withdraw Php " DELIMITED BY SIZE
060800                WS-ED-AMOUNT-X  DELIMITED BY SIZE
060900            INTO WS-JOURNAL-DESC
061000         PERFORM 600-WRITE-JOURNAL-ENTRY
061100     END-IF.
061200
061300 500-FLOOR-BALANCE-AT-ZERO.
061400     IF WS-AC-BALANCE(SRC-IDX) < ZERO
061500         MOVE ZERO TO WS-AC-BALANCE(SRC-IDX)
061600     END-IF.
061700
061800******************************************************************
061900* Internal fund transfer ('FT') - same bank.  A student sender
062000* takes the no-fee student-to-student path instead.
062100*-----------------------------------------------------------------
062200 400-POST-INTERNAL-TRANSFER.
062300     IF WS-AC-STUDENT(SRC-IDX)
062400         PERFORM 450-POST-STUDENT-TRANSFER
062500     ELSE
062600         MOVE WS-AC-BANK-ID(SRC-IDX) TO WS-TARGET-BANK-KEY
062700         PERFORM 460-POST-FEE-TRANSFER
062800         MOVE "FundTransfer"        TO WS-JOURNAL-TYPE
062900         MOVE TR-AMOUNT              TO WS-ED-AMOUNT
063000         STRING "Transfer to " DELIMITED BY SIZE
063100                TR-TARGET-ACCT DELIMITED BY SIZE
063200                ": Php "       DELIMITED BY SIZE
063300                WS-ED-AMOUNT-X DELIMITED BY SIZE
063400            INTO WS-JOURNAL-DESC
063500     END-IF.
063600
063700*-----------------------------------------------------------------
063800* External fund transfer ('ET') - TXN-TARGET-BANK-ID may name a
063900* different bank; the extra fee-versus-limit edit below is the
064000* only difference from the internal-transfer validation.
064100*-----------------------------------------------------------------
064200 400-POST-EXTERNAL-TRANSFER.
064300     MOVE TR-TARGET-BANK-ID TO WS-TARGET-BANK-KEY.
064400     PERFORM 460-POST-FEE-TRANSFER.
064500     IF WS-ACCEPTED
064600         MOVE "FundTransfer"  TO WS-JOURNAL-TYPE
064700         MOVE TR-AMOUNT        TO WS-ED-AMOUNT
064800         STRING "Transfer to "     DELIMITED BY SIZE
064900                TR-TARGET-ACCT     DELIMITED BY SIZE
065000                " (Bank: "         DELIMITED BY SIZE
065100                WS-TARGET-BANK-KEY DELIMITED BY SIZE
065200                "): Php "          DELIMITED BY SIZE
065300                WS-ED-AMOUNT-X     DELIMITED BY SIZE
065400            INTO WS-JOURNAL-DESC
065500     END-IF.
065600
065700*-----------------------------------------------------------------
065800* Common fee-bearing transfer edit and posting for FT/ET.  The
065900* caller supplies WS-TARGET-BANK-KEY and rebuilds the
066000* sender-side journal text for its own wording; this paragraph
066100* always writes the counterpart entry on the target account.
066200*-----------------------------------------------------------------
066300 460-POST-FEE-TRANSFER.
066400     PERFORM 400-FIND-TARGET-ACCOUNT.
066500     MOVE WS-BK-PROCESSING-FEE(BANK-IDX) TO WS-LK-FEE.
066600     MOVE TR-AMOUNT                      TO WS-LK-AMOUNT.
066700     CALL "FEECALC" USING WS-FEE-LINK.
066800     EVALUATE TRUE
066900         WHEN NOT WS-TARGET-FOUND
067000             SET WS-REJECTED TO TRUE
067100             MOVE "TARGET ACCOUNT NOT FOUND" TO WS-REJECT-REASON
067200         WHEN WS-AC-CREDIT(TGT-IDX)
067300             SET WS-REJECTED TO TRUE
067400             MOVE "CANNOT TRANSFER FUNDS TO A CREDIT ACCOUNT"
067500                                 TO WS-REJECT-REASON
067600         WHEN NOT (WS-AC-SAVINGS(SRC-IDX) OR
067700                   WS-AC-BUSINESS(SRC-IDX))
067800             SET WS-REJECTED TO TRUE
067900             MOVE "SENDER MUST BE SAVINGS OR BUSINESS"
068000                                 TO WS-REJECT-REASON
068100         WHEN NOT WS-AC-BALANCE-BEARING(TGT-IDX)
068200             SET WS-REJECTED TO TRUE
068300             MOVE "TARGET MUST BE A BALANCE-BEARING ACCOUNT"
068400                                 TO WS-REJECT-REASON
068500         WHEN TR-AMOUNT NOT > ZERO
068600             SET WS-REJECTED TO TRUE
068700             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
068800         WHEN TR-AMOUNT > WS-BK-WITHDRAW-LIMIT(BANK-IDX)
068900             SET WS-REJECTED TO TRUE
069000             MOVE "AMOUNT EXCEEDS WITHDRAW LIMIT"
069100                                 TO WS-REJECT-REASON
069200         WHEN WS-LK-NET-DEDUCTION > WS-BK-WITHDRAW-LIMIT(BANK-IDX)
069300             SET WS-REJECTED TO TRUE
069400             MOVE "AMOUNT PLUS FEE EXCEEDS WITHDRAW LIMIT"
069500                                 TO WS-REJECT-REASON
069600         WHEN WS-AC-BALANCE(SRC-IDX) < WS-LK-NET-DEDUCTION
069700             SET WS-REJECTED TO TRUE
069800             MOVE "INSUFFICIENT FUNDS FOR TRANSFER AND FEE"
069900                                 TO WS-REJECT-REASON
070000     END-EVALUATE.
070100     IF WS-ACCEPTED
070200         SUBTRACT WS-LK-NET-DEDUCTION FROM WS-AC-BALANCE(SRC-IDX)
070300         PERFORM 500-FLOOR-BALANCE-AT-ZERO
070400         ADD TR-AMOUNT TO WS-AC-BALANCE(TGT-IDX)
070500         ADD TR-AMOUNT TO WS-AMT-FUNDTRANSFER
070600         ADD 1 TO WS-POSTED-COUNT
070700         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
070800         PERFORM 600-WRITE-JOURNAL-ENTRY
070900         MOVE TR-TARGET-ACCT TO WS-JR-ACCT
071000         MOVE "Deposit"      TO WS-JOURNAL-TYPE
071100         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
071200         STRING "Transfer from " DELIMITED BY SIZE
071300                TR-ACCT-NUMBER   DELIMITED BY SIZE
071400                ": Php "         DELIMITED BY SIZE
071500                WS-ED-AMOUNT-X   DELIMITED BY SIZE
071600            INTO WS-JOURNAL-DESC
071700         PERFORM 600-WRITE-JOURNAL-ENTRY
071800     END-IF.
071900
072000******************************************************************
072100* Student-to-student transfer - no processing fee, both ends
072200* must be student accounts, sender must still clear the age
072300* rule (accounts that age out between runs are caught here).
072400*-----------------------------------------------------------------
072500 450-POST-STUDENT-TRANSFER.
072600     MOVE WS-AC-BANK-ID(SRC-IDX) TO WS-TARGET-BANK-KEY.
072700     PERFORM 400-FIND-TARGET-ACCOUNT.
072800     COMPUTE WS-STUDENT-AGE =
072900             WS-SYS-YEAR - WS-AC-BIRTH-YEAR(SRC-IDX).
073000     IF WS-STUDENT-AGE >= 18 AND WS-STUDENT-AGE <= 25
073100         SET WS-AGE-OK-SW TO "Y"
073200     ELSE
073300         SET WS-AGE-OK-SW TO "N"
073400     END-IF.
073500     EVALUATE TRUE
073600         WHEN NOT WS-TARGET-FOUND
073700             SET WS-REJECTED TO TRUE
073800             MOVE "TARGET ACCOUNT NOT FOUND" TO WS-REJECT-REASON
073900         WHEN NOT WS-AC-STUDENT(TGT-IDX)
074000             SET WS-REJECTED TO TRUE
074100             MOVE "STUDENT TRANSFERS ONLY TO STUDENT ACCOUNTS"
074200                                 TO WS-REJECT-REASON
074300         WHEN NOT WS-AGE-OK
074400             SET WS-REJECTED TO TRUE
074500             MOVE "SENDER NOT WITHIN STUDENT AGE RANGE"
074600                                 TO WS-REJECT-REASON
074700         WHEN TR-AMOUNT NOT > ZERO
074800             SET WS-REJECTED TO TRUE
074900             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
075000         WHEN TR-AMOUNT > WS-AC-BALANCE(SRC-IDX)
075100             SET WS-REJECTED TO TRUE
075200             MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
075300         WHEN TR-AMOUNT > WS-BK-WITHDRAW-LIMIT(BANK-IDX)
075400             SET WS-REJECTED TO TRUE
075500             MOVE "AMOUNT EXCEEDS WITHDRAW LIMIT"
075600                                 TO WS-REJECT-REASON
075700     END-EVALUATE.
075800     IF WS-ACCEPTED
075900         SUBTRACT TR-AMOUNT FROM WS-AC-BALANCE(SRC-IDX)
076000         ADD TR-AMOUNT TO WS-AC-BALANCE(TGT-IDX)
076100         ADD TR-AMOUNT TO WS-AMT-FUNDTRANSFER
076200         ADD 1 TO WS-POSTED-COUNT
076300         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
076400         MOVE "FundTransfer" TO WS-JOURNAL-TYPE
076500         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
076600         STRING "Transferred Php " DELIMITED BY SIZE
076700                WS-ED-AMOUNT-X     DELIMITED BY SIZE
076800                " to "             DELIMITED BY SIZE
076900                TR-TARGET-ACCT     DELIMITED BY SIZE
077000            INTO WS-JOURNAL-DESC
077100         PERFORM 600-WRITE-JOURNAL-ENTRY
077200         MOVE TR-TARGET-ACCT     TO WS-JR-ACCT
077300         MOVE "ReceiveTransfer"  TO WS-JOURNAL-TYPE
077400         STRING "Received Php " DELIMITED BY SIZE
077500                WS-ED-AMOUNT-X  DELIMITED BY SIZE
077600                " from "        DELIMITED BY SIZE
077700                TR-ACCT-NUMBER  DELIMITED BY SIZE
077800            INTO WS-JOURNAL-DESC
077900         PERFORM 600-WRITE-JOURNAL-ENTRY
078000     END-IF.
078100
078200******************************************************************
078300* Credit drawdown ('CR') - credit accounts only, bounded by the
078400* bank credit limit.
078500*-----------------------------------------------------------------
078600 400-POST-CREDIT-DRAWDOWN.
078700     EVALUATE TRUE
078800         WHEN NOT WS-AC-CREDIT(SRC-IDX)
078900             SET WS-REJECTED TO TRUE
079000             MOVE "DRAWDOWN VALID ON CREDIT ACCOUNTS ONLY"
079100                                 TO WS-REJECT-REASON
079200         WHEN TR-AMOUNT NOT > ZERO
079300             SET WS-REJECTED TO TRUE
079400             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
079500         WHEN TR-AMOUNT > WS-BK-CREDIT-LIMIT(BANK-IDX)
079600             SET WS-REJECTED TO TRUE
079700             MOVE "AMOUNT EXCEEDS CREDIT LIMIT"
079800                                 TO WS-REJECT-REASON
079900         WHEN (WS-AC-LOAN(SRC-IDX) + TR-AMOUNT)
080000                 > WS-BK-CREDIT-LIMIT(BANK-IDX)
080100             SET WS-REJECTED TO TRUE
080200             MOVE "DRAWDOWN WOULD EXCEED CREDIT LIMIT"
080300                                 TO WS-REJECT-REASON
080400     END-EVALUATE.
080500     IF WS-ACCEPTED
080600         ADD TR-AMOUNT TO WS-AC-LOAN(SRC-IDX)
080700         ADD TR-AMOUNT TO WS-AMT-CREDIT
080800         ADD 1 TO WS-POSTED-COUNT
080900         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
081000         MOVE "Credit"       TO WS-JOURNAL-TYPE
081100         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
081200         STRING "Credited Php " DELIMITED BY SIZE
081300                WS-ED-AMOUNT-X  DELIMITED BY SIZE
081400            INTO WS-JOURNAL-DESC
081500         PERFORM 600-WRITE-JOURNAL-ENTRY
081600     END-IF.
081700
081800******************************************************************
081900* Recompense ('RC') - loan repayment, credit accounts only.
082000*-----------------------------------------------------------------
082100 400-POST-RECOMPENSE.
082200     EVALUATE TRUE
082300         WHEN NOT WS-AC-CREDIT(SRC-IDX)
082400             SET WS-REJECTED TO TRUE
082500             MOVE "RECOMPENSE VALID ON CREDIT ACCOUNTS ONLY"
082600                                 TO WS-REJECT-REASON
082700         WHEN TR-AMOUNT NOT > ZERO
082800             SET WS-REJECTED TO TRUE
082900             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
083000         WHEN TR-AMOUNT > WS-AC-LOAN(SRC-IDX)
083100             SET WS-REJECTED TO TRUE
083200             MOVE "AMOUNT EXCEEDS OUTSTANDING LOAN"
083300                                 TO WS-REJECT-REASON
083400     END-EVALUATE.
083500     IF WS-ACCEPTED
083600         SUBTRACT TR-AMOUNT FROM WS-AC-LOAN(SRC-IDX)
083700         IF WS-AC-LOAN(SRC-IDX) < ZERO
083800             MOVE ZERO TO WS-AC-LOAN(SRC-IDX)
083900         END-IF
084000         ADD TR-AMOUNT TO WS-AMT-RECOMPENSE
084100         ADD 1 TO WS-POSTED-COUNT
084200         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
084300         MOVE "Recompense"   TO WS-JOURNAL-TYPE
084400         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
084500         STRING "Recompensed Php " DELIMITED BY SIZE
084600                WS-ED-AMOUNT-X     DELIMITED BY SIZE
084700            INTO WS-JOURNAL-DESC
084800         PERFORM 600-WRITE-JOURNAL-ENTRY
084900     END-IF.
085000
085100******************************************************************
085200* Payment ('PY') - credit account pays a savings account; the
085300* drawdown-style credit-limit edit applies, balance is unbounded
085400* by a withdraw limit since the sender has no balance to spend.
085500*-----------------------------------------------------------------
085600 400-POST-PAYMENT.
085700     MOVE TR-TARGET-BANK-ID TO WS-TARGET-BANK-KEY.
085800     PERFORM 400-FIND-TARGET-ACCOUNT.
085900     EVALUATE TRUE
086000         WHEN NOT WS-AC-CREDIT(SRC-IDX)
086100             SET WS-REJECTED TO TRUE
086200             MOVE "PAYMENT SENDER MUST BE A CREDIT ACCOUNT"
086300                                 TO WS-REJECT-REASON
086400         WHEN NOT WS-TARGET-FOUND
086500             SET WS-REJECTED TO TRUE
086600             MOVE "TARGET ACCOUNT NOT FOUND" TO WS-REJECT-REASON
086700         WHEN NOT WS-AC-SAVINGS(TGT-IDX)
086800             SET WS-REJECTED TO TRUE
086900             MOVE "PAYMENT TARGET MUST BE A SAVINGS ACCOUNT"
087000                                 TO WS-REJECT-REASON
087100         WHEN TR-AMOUNT NOT > ZERO
087200             SET WS-REJECTED TO TRUE
087300             MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
087400         WHEN (WS-AC-LOAN(SRC-IDX) + TR-AMOUNT)
087500                 > WS-BK-CREDIT-LIMIT(BANK-IDX)
087600             SET WS-REJECTED TO TRUE
087700             MOVE "PAYMENT WOULD EXCEED CREDIT LIMIT"
087800                                 TO WS-REJECT-REASON
087900     END-EVALUATE.
088000     IF WS-ACCEPTED
088100         ADD TR-AMOUNT TO WS-AC-LOAN(SRC-IDX)
088200         ADD TR-AMOUNT TO WS-AC-BALANCE(TGT-IDX)
088300         ADD TR-AMOUNT TO WS-AMT-PAYMENT
088400         ADD 1 TO WS-POSTED-COUNT
088500         MOVE TR-ACCT-NUMBER TO WS-JR-ACCT
088600         MOVE "Payment"      TO WS-JOURNAL-TYPE
088700         MOVE TR-AMOUNT      TO WS-ED-AMOUNT
088800         STRING "Paid Php "     DELIMITED BY SIZE
088900                WS-ED-AMOUNT-X  DELIMITED BY SIZE
089000                " to "          DELIMITED BY SIZE
089100                TR-TARGET-ACCT  DELIMITED BY SIZE
089200            INTO WS-JOURNAL-DESC
089300         PERFORM 600-WRITE-JOURNAL-ENTRY
089400         MOVE TR-TARGET-ACCT    TO WS-JR-ACCT
089500         MOVE "ReceivePayment"  TO WS-JOURNAL-TYPE
089600         STRING "Received Php " DELIMITED BY SIZE
089700                WS-ED-AMOUNT-X  DELIMITED BY SIZE
089800                " from "        DELIMITED BY SIZE
089900                TR-ACCT-NUMBER  DELIMITED BY SIZE
090000            INTO WS-JOURNAL-DESC
090100         PERFORM 600-WRITE-JOURNAL-ENTRY
090200     END-IF.
090300
090400******************************************************************
090500 600-WRITE-JOURNAL-ENTRY.
090600     MOVE WS-RUN-TIMESTAMP   TO JR-TIMESTAMP.
090700     MOVE WS-JR-ACCT         TO JR-SOURCE-ACCT.
090800     MOVE WS-JOURNAL-TYPE    TO JR-TYPE.
090900     MOVE WS-JOURNAL-DESC    TO JR-DESCRIPTION.
091000     WRITE JOURNAL-RECORD.
091100
091200 500-WRITE-REJECT-ENTRY.
091300     MOVE "R"             TO CT-REC-TYPE.
091400     MOVE TR-BANK-ID      TO CT-REJ-BANK-ID.
091500     MOVE TR-ACCT-NUMBER  TO CT-REJ-ACCT.
091600     MOVE TR-CODE         TO CT-REJ-CODE.
091700     MOVE TR-AMOUNT       TO CT-REJ-AMOUNT.
091800     MOVE WS-REJECT-REASON TO CT-REJ-REASON.
091900     WRITE CT-HANDOFF-RECORD.
092000
092100******************************************************************
092200* Rewrite every loaded account (in load order) with its posted
092300* balance/loan, then write the totals record last so
092400* SUMMARY-REPORT can read it with one lookahead.
092500*-----------------------------------------------------------------
092600 300-WRITE-UPDATED-ACCOUNTS.
092700     PERFORM 400-WRITE-ONE-ACCOUNT
092800         VARYING ACCT-IDX FROM 1 BY 1
092900         UNTIL ACCT-IDX > WS-ACCOUNT-COUNT.
093000
093100 400-WRITE-ONE-ACCOUNT.
093200     MOVE WS-AC-BANK-ID(ACCT-IDX)       TO AO-BANK-ID.
093300     MOVE WS-AC-ACCT-NUMBER(ACCT-IDX)   TO AO-ACCT-NUMBER.
093400     MOVE WS-AC-ACCT-TYPE(ACCT-IDX)     TO AO-ACCT-TYPE.
093500     MOVE WS-AC-FIRST-NAME(ACCT-IDX)    TO AO-FIRST-NAME.
093600     MOVE WS-AC-LAST-NAME(ACCT-IDX)     TO AO-LAST-NAME.
093700     MOVE WS-AC-EMAIL(ACCT-IDX)         TO AO-EMAIL.
093800     MOVE WS-AC-PIN(ACCT-IDX)           TO AO-PIN.
093900     MOVE WS-AC-BALANCE(ACCT-IDX)       TO AO-BALANCE.
094000     MOVE WS-AC-LOAN(ACCT-IDX)          TO AO-LOAN.
094100     MOVE WS-AC-BIRTH-YEAR(ACCT-IDX)    TO AO-BIRTH-YEAR.
094200     MOVE WS-AC-STUDENT-ID(ACCT-IDX)    TO AO-STUDENT-ID.
094300     MOVE WS-AC-BUS-PERMIT-ID(ACCT-IDX) TO AO-BUS-PERMIT-ID.
094400     MOVE WS-AC-BUS-NAME(ACCT-IDX)      TO AO-BUS-NAME.
094500     MOVE WS-AC-BUS-INCOME(ACCT-IDX)    TO AO-BUS-INCOME.
094600     WRITE ACCOUNTS-OUT-REC.
094700
094800 300-WRITE-RUN-CONTROLS.
094900     MOVE "T"                  TO CT-REC-TYPE.
095000     MOVE WS-ACCOUNTS-LOADED   TO CT-ACCOUNTS-LOADED.
095100     MOVE WS-REQUESTS-READ     TO CT-REQUESTS-READ.
095200     MOVE WS-POSTED-COUNT      TO CT-POSTED-COUNT.
095300     MOVE WS-REJECTED-COUNT    TO CT-REJECTED-COUNT.
095400     MOVE WS-AMT-DEPOSIT       TO CT-AMT-DEPOSIT.
095500     MOVE WS-AMT-WITHDRAW      TO CT-AMT-WITHDRAW.
095600     MOVE WS-AMT-FUNDTRANSFER  TO CT-AMT-FUNDTRANSFER.
095700     MOVE WS-AMT-EXTTRANSFER   TO CT-AMT-EXTTRANSFER.
095800     MOVE WS-AMT-CREDIT        TO CT-AMT-CREDIT.
095900     MOVE WS-AMT-RECOMPENSE    TO CT-AMT-RECOMPENSE.
096000     MOVE WS-AMT-PAYMENT       TO CT-AMT-PAYMENT.
096100     WRITE CT-HANDOFF-RECORD.
096200
096300*-----------------------------------------------------------------
096400 300-CLOSE-ALL-FILES.
096500     CLOSE   BANKS-IN
096600             ACCOUNTS-IN
096700             TRANS-IN
096800             ACCOUNTS-OUT
096900             JOURNAL-OUT
097000             CONTROL-OUT.
