000100******************************************************************
000200* PROGRAM:   FEE-CALC
000300* FUNCTION:  Computes the net amount to deduct from a sending
000400*            account on a fund transfer - the requested amount
000500*            plus the sending bank's processing fee.  CALLed from
000600*            TRANSACTION-POST for FT and ET requests.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 FEE-CALC.
001100 AUTHOR.                     R M DE LEON.
001200 INSTALLATION.               CENTRAL BATCH SERVICES.
001300 DATE-WRITTEN.               MAY 6, 1997.
001400 DATE-COMPILED.
001500 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1997-05-06  RMD           Original sub-program, fee was a fixed TKT0141
002000*                           10.00 literal.
002100* 1999-11-18  JQT           Y2K - reviewed, no date fields on thi TKT0401
002200*                           program, passed as-is.
002300* 2003-06-19  LPC           LS-FEE added as a parameter so the    TKT0693
002400*                           fee can vary by bank; the 10.00
002500*                           literal moved onto the bank master.
002600******************************************************************
002700 ENVIRONMENT                 DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION               SECTION.
003000 SOURCE-COMPUTER.            CENTRAL-BATCH-9000.
003100 OBJECT-COMPUTER.            CENTRAL-BATCH-9000.
003200 SPECIAL-NAMES.
003300     CLASS WS-NUMERIC-CODE   IS "0" THRU "9".
003400******************************************************************
003500 DATA                        DIVISION.
003600*-----------------------------------------------------------------
003700 LINKAGE                     SECTION.
003800*-----------------------------------------------------------------
003900 01  LINK-PARAMETERS.
004000     05  LS-AMOUNT           PIC S9(09)V99.
004100     05  LS-FEE              PIC S9(05)V99.
004200     05  LS-NET-DEDUCTION    PIC S9(09)V99.
004300 01  LS-NET-DEDUCTION-UNSIGNED REDEFINES LS-NET-DEDUCTION
004400                             PIC 9(11).
004500
004600******************************************************************
004700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
004800*-----------------------------------------------------------------
004900* Main procedure
005000*-----------------------------------------------------------------
005100 100-COMPUTE-NET-DEDUCTION.
005200     COMPUTE LS-NET-DEDUCTION = LS-AMOUNT + LS-FEE.
005300
005400     EXIT    PROGRAM.
