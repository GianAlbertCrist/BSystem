000100******************************************************************
000200* PROGRAM:   FEE-CALC
000300* FUNCTION:  Computes the net amount to deduct from a sending
000400*            account on a fund transfer - the requested amount
000500*            plus the sending bank's processing fee.  CALLed from
000600*            TRANSACTION-POST for FT and ET requests.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 FEE-CALC.
001100 AUTHOR.                     R M DE LEON.
001200 INSTALLATION.               CENTRAL BATCH SERVICES.
001300 DATE-WRITTEN.               MAY 6, 1997.
001400 DATE-COMPILED.
001500 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 1997-05-06  RMD           Original sub-program, fee was a fixed TKT0141
002000*                           10.00 literal.
002100* 1999-11-18  JQT           Y2K - reviewed, no date fields on thi TKT0401
002200*                           program, passed as-is.
002300* 2003-06-19  LPC           LS-FEE added as a parameter so the    TKT0693
002400*                           fee can vary by bank; the 10.00
002500*                           literal moved onto the bank master.
002550* 2005-09-12  MTR           Added WS-CALC-DONE-SW so the compute   TKT0844
002560*                           step leaves a trace flag behind for
002570*                           shop audit standards; also edited the
002580*                           amount and fee into display fields for
002590*                           use by a future diagnostic trace.
002600******************************************************************
002700 ENVIRONMENT                 DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION               SECTION.
003000 SOURCE-COMPUTER.            CENTRAL-BATCH-9000.
003100 OBJECT-COMPUTER.            CENTRAL-BATCH-9000.
003200 SPECIAL-NAMES.
003300     CLASS WS-NUMERIC-CODE   IS "0" THRU "9".
003400******************************************************************
003500 DATA                        DIVISION.
003600*-----------------------------------------------------------------
003610 WORKING-STORAGE             SECTION.
003620*-----------------------------------------------------------------
003630* Set on to confirm the compute step actually ran, in case a
003640* future caller wants to trap a non-invoked CALL.
003650 77  WS-CALC-DONE-SW         PIC X(01) VALUE "N".
003660     88  WS-CALC-DONE                 VALUE "Y".
003670*-----------------------------------------------------------------
003672* Edited views of the incoming amount and fee, kept here strictly
003674* for trace-message use if this program is ever run with a
003676* diagnostic display switch on; not referenced by the compute
003678* step itself.
003680 01  WS-AMOUNT-DISPLAY.
003682     05  WS-ED-AMOUNT        PIC Z(08)9.99.
003684 01  WS-AMOUNT-DISPLAY-ALPHA REDEFINES WS-AMOUNT-DISPLAY.
003686     05  WS-ED-AMOUNT-X      PIC X(12).
003688 01  WS-FEE-DISPLAY.
003690     05  WS-ED-FEE           PIC Z(04)9.99.
003692 01  WS-FEE-DISPLAY-ALPHA REDEFINES WS-FEE-DISPLAY.
003694     05  WS-ED-FEE-X         PIC X(08).
003696*-----------------------------------------------------------------
003700 LINKAGE                     SECTION.
003800*-----------------------------------------------------------------
003900 01  LINK-PARAMETERS.
004000     05  LS-AMOUNT           PIC S9(09)V99.
004100     05  LS-FEE              PIC S9(05)V99.
004200     05  LS-NET-DEDUCTION    PIC S9(09)V99.
004250     05  FILLER              PIC X(01).
004300 01  LS-NET-DEDUCTION-UNSIGNED REDEFINES LS-NET-DEDUCTION
004400                             PIC 9(11).
004500
004600******************************************************************
004700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
004800*-----------------------------------------------------------------
004900* Main procedure
005000*-----------------------------------------------------------------
005100 100-COMPUTE-NET-DEDUCTION.
005200     COMPUTE LS-NET-DEDUCTION = LS-AMOUNT + LS-FEE.
005220     MOVE LS-AMOUNT TO WS-ED-AMOUNT.
005230     MOVE LS-FEE    TO WS-ED-FEE.
005250     SET WS-CALC-DONE TO TRUE.
005300
005400     EXIT    PROGRAM.
