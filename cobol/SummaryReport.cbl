000100******************************************************************
000200* PROGRAM:   SUMMARY-REPORT
000300* FUNCTION:  Prints the posting summary report from the updated
000400*            account master written by TRANSACTION-POST: a
000500*            bank-grouped account listing with a per-bank
000600*            footer, the rejected-requests section, and the
000700*            run's grand totals.
000800*
000900* Used File
001000*    - Bank Master File (Line Sequential): BANKMSTR
001100*    - Updated Account Master File (Line Sequential): ACCTMSTU
001200*    - Run-Control Hand-Off File (Line Sequential): CTLFILE
001300*    - Summary Report File (Line Sequential, 132 columns): RPTFILE
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 SUMMARY-REPORT.
001900 AUTHOR.                     R M DE LEON.
002000 INSTALLATION.               CENTRAL BATCH SERVICES.
002100 DATE-WRITTEN.               MARCH 14, 1997.
002200 DATE-COMPILED.
002300 SECURITY.                   UNCLASSIFIED - BANK INTERNAL USE.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 1997-03-14  RMD           Original report, savings/credit       TKT0120
002800*                           accounts only, no bank grouping.
002900* 1997-09-23  PDS           Added bank-grouped detail with        TKT0178
003000*                           per-bank footer; bank name looked
003100*                           up from BANKMSTR.
003200* 1998-09-02  RMD           Widened account-name column for the   TKT0278
003300*                           student pilot.
003400* 1999-11-18  JQT           Y2K - run-date title line widened     TKT0401
003500*                           from a 2-digit year.
003600* 2002-02-14  LPC           Added the rejected-requests section   TKT0602
003700*                           and grand totals, read from the new
003800*                           CTLFILE hand-off record.
003900* 2003-06-19  LPC           Added the per-type posted-amount      TKT0694
004000*                           lines to the grand totals section.
004010* 2005-09-12  MTR           Added WS-MAX-BANK-ENTRIES 77-level    TKT0844
004020*                           to document the bank table OCCURS
004030*                           limit for shop audit standards; also
004040*                           reworded the title-line banner comment.
004100******************************************************************
004200 ENVIRONMENT                 DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION               SECTION.
004500 SOURCE-COMPUTER.            CENTRAL-BATCH-9000.
004600 OBJECT-COMPUTER.            CENTRAL-BATCH-9000.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS WS-NUMERIC-CODE   IS "0" THRU "9"
005000     SWITCH-1 IS UPSI-0      ON STATUS IS WS-RERUN-REQUESTED
005100                             OFF STATUS IS WS-NORMAL-RUN.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  BANKS-IN
005600             ASSIGN TO BANKMSTR
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT  ACCOUNTS-IN
006000             ASSIGN TO ACCTMSTU
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT  CONTROL-IN
006400             ASSIGN TO CTLFILE
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT  REPORT-OUT
006800             ASSIGN TO RPTFILE
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  BANKS-IN
007600     RECORD CONTAINS 79 CHARACTERS
007700     DATA RECORD IS BANK-RECORD.
007800 COPY BANKREC.
007900
008000 FD  ACCOUNTS-IN
008100     RECORD CONTAINS 161 CHARACTERS
008200     DATA RECORD IS ACCOUNT-RECORD.
008300 COPY ACCTREC.
008400
008500 FD  CONTROL-IN
008600     RECORD CONTAINS 98 CHARACTERS
008700     DATA RECORD IS CT-HANDOFF-RECORD.
008800 COPY CTLREC.
008900
009000 FD  REPORT-OUT
009100     RECORD CONTAINS 132 CHARACTERS
009200     DATA RECORD IS REPORT-LINE.
009300 01  REPORT-LINE                PIC X(132).
009400
009500*-----------------------------------------------------------------
009600 WORKING-STORAGE             SECTION.
009700*-----------------------------------------------------------------
009710* Bank table capacity, kept as a standalone item so the OCCURS
009720* clause on WS-BANK-ENTRY below reads from the same declared
009730* figure as TRANSACTION-POST's copy of the table.
009740 77  WS-MAX-BANK-ENTRIES     PIC 9(02) VALUE 50.
009800*    Weekday name table, looked up by DAY-OF-WEEK for the
009900*    report title line.
010000 01  DAY-RECORD.
010100     05  FILLER              PIC X(09) VALUE "Monday".
010200     05  FILLER              PIC X(09) VALUE "Tuesday".
010300     05  FILLER              PIC X(09) VALUE "Wednesday".
010400     05  FILLER              PIC X(09) VALUE "Thursday".
010500     05  FILLER              PIC X(09) VALUE "Friday".
010600     05  FILLER              PIC X(09) VALUE "Saturday".
010700     05  FILLER              PIC X(09) VALUE "Sunday".
010800 01  DAY-TABLE REDEFINES DAY-RECORD.
010900     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
011000
011100*-----------------------------------------------------------------
011200 01  RPT-TITLE-LINE.
011300     05  FILLER              PIC X(10) VALUE SPACES.
011400     05  FILLER              PIC X(31) VALUE
011500             "BSYSTEM POSTING SUMMARY REPORT".
011600     05  FILLER              PIC X(09) VALUE SPACES.
011700     05  FILLER              PIC X(09) VALUE "RUN DATE ".
011800     05  RPT-TL-WEEKDAY      PIC X(09).
011900     05  FILLER              PIC X(01) VALUE SPACES.
012000     05  RPT-TL-YEAR         PIC 9(04).
012100     05  FILLER              PIC X(01) VALUE "-".
012200     05  RPT-TL-MONTH        PIC 9(02).
012300     05  FILLER              PIC X(01) VALUE "-".
012400     05  RPT-TL-DAY          PIC 9(02).
012500     05  FILLER              PIC X(53) VALUE SPACES.
012600
012700 01  RPT-BANK-HEADER-LINE.
012800     05  FILLER              PIC X(01) VALUE SPACES.
012900     05  FILLER              PIC X(06) VALUE "BANK: ".
013000     05  RPT-BH-BANK-ID      PIC 9(04).
013100     05  FILLER              PIC X(02) VALUE SPACES.
013200     05  RPT-BH-BANK-NAME    PIC X(20).
013300     05  FILLER              PIC X(99) VALUE SPACES.
013400
013500 01  RPT-COLUMN-HEADER-LINE.
013600     05  FILLER              PIC X(02) VALUE SPACES.
013700     05  FILLER              PIC X(12) VALUE "ACCOUNT NO".
013800     05  FILLER              PIC X(03) VALUE SPACES.
013900     05  FILLER              PIC X(05) VALUE "TYPE".
014000     05  FILLER              PIC X(03) VALUE SPACES.
014100     05  FILLER              PIC X(22) VALUE "ACCOUNT NAME".
014200     05  FILLER              PIC X(02) VALUE SPACES.
014300     05  FILLER              PIC X(16) VALUE "BALANCE".
014400     05  FILLER              PIC X(02) VALUE SPACES.
014500     05  FILLER              PIC X(16) VALUE "LOAN".
014600     05  FILLER              PIC X(49) VALUE SPACES.
014700
014800 01  RPT-DETAIL-LINE.
014900     05  FILLER              PIC X(02) VALUE SPACES.
015000     05  RPT-DT-ACCT         PIC X(10).
015100     05  FILLER              PIC X(05) VALUE SPACES.
015200     05  RPT-DT-TYPE         PIC X(01).
015300     05  FILLER              PIC X(07) VALUE SPACES.
015400     05  RPT-DT-NAME         PIC X(31).
015500     05  FILLER              PIC X(02) VALUE SPACES.
015600     05  RPT-DT-BALANCE      PIC Z,ZZZ,ZZZ,ZZ9.99-.
015700     05  FILLER              PIC X(02) VALUE SPACES.
015800     05  RPT-DT-LOAN         PIC Z,ZZZ,ZZZ,ZZ9.99-.
015900     05  FILLER              PIC X(38) VALUE SPACES.
016000
016100 01  RPT-BANK-FOOTER-LINE.
016200     05  FILLER              PIC X(02) VALUE SPACES.
016300     05  RPT-BF-BANK-NAME    PIC X(20).
016400     05  FILLER              PIC X(02) VALUE SPACES.
016500     05  FILLER              PIC X(16) VALUE "ACCOUNTS:".
016600     05  RPT-BF-ACCT-COUNT   PIC ZZZ,ZZ9.
016700     05  FILLER              PIC X(04) VALUE SPACES.
016800     05  FILLER              PIC X(16) VALUE "TOTAL BALANCE:".
016900     05  RPT-BF-BALANCE      PIC Z,ZZZ,ZZZ,ZZ9.99-.
017000     05  FILLER              PIC X(48) VALUE SPACES.
017100
017200 01  RPT-REJECT-TITLE-LINE.
017300     05  FILLER              PIC X(02) VALUE SPACES.
017400     05  FILLER              PIC X(30) VALUE "REJECTED REQUESTS".
017500     05  FILLER              PIC X(100) VALUE SPACES.
017600
017700 01  RPT-REJECT-HEADER-LINE.
017800     05  FILLER              PIC X(02) VALUE SPACES.
017900     05  FILLER              PIC X(06) VALUE "BANK".
018000     05  FILLER              PIC X(04) VALUE SPACES.
018100     05  FILLER              PIC X(12) VALUE "ACCOUNT NO".
018200     05  FILLER              PIC X(03) VALUE SPACES.
018300     05  FILLER              PIC X(05) VALUE "CODE".
018400     05  FILLER              PIC X(03) VALUE SPACES.
018500     05  FILLER              PIC X(14) VALUE "AMOUNT".
018600     05  FILLER              PIC X(03) VALUE SPACES.
018700     05  FILLER              PIC X(40) VALUE "REASON".
018800     05  FILLER              PIC X(40) VALUE SPACES.
018900
019000 01  RPT-REJECT-DETAIL-LINE.
019100     05  FILLER              PIC X(02) VALUE SPACES.
019200     05  RPT-RJ-BANK-ID      PIC 9(04).
019300     05  FILLER              PIC X(06) VALUE SPACES.
019400     05  RPT-RJ-ACCT         PIC X(10).
019500     05  FILLER              PIC X(05) VALUE SPACES.
019600     05  RPT-RJ-CODE         PIC X(02).
019700     05  FILLER              PIC X(06) VALUE SPACES.
019800     05  RPT-RJ-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.
019900     05  FILLER              PIC X(03) VALUE SPACES.
020000     05  RPT-RJ-REASON       PIC X(40).
020100     05  FILLER              PIC X(37) VALUE SPACES.
020200
020300 01  RPT-GRAND-TITLE-LINE.
020400     05  FILLER              PIC X(02) VALUE SPACES.
020500     05  FILLER              PIC X(20) VALUE "GRAND TOTALS".
020600     05  FILLER              PIC X(110) VALUE SPACES.
020700
020800 01  RPT-GRAND-DETAIL-LINE.
020900     05  FILLER              PIC X(02) VALUE SPACES.
021000     05  RPT-GT-LABEL        PIC X(30).
021100     05  FILLER              PIC X(02) VALUE SPACES.
021200     05  RPT-GT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
021300     05  FILLER              PIC X(81) VALUE SPACES.
021400
021500*-----------------------------------------------------------------
021600 01  SWITCHES-AND-COUNTERS.
021700     05  ACCOUNTS-EOF-SW     PIC X(01) VALUE "N".
021800         88  ACCOUNTS-EOF               VALUE "Y".
021900     05  CONTROL-EOF-SW      PIC X(01) VALUE "N".
022000         88  CONTROL-EOF                VALUE "Y".
022100     05  WS-GROUP-OPEN-SW    PIC X(01) VALUE "N".
022200         88  WS-BANK-GROUP-OPEN         VALUE "Y".
022300     05  WS-BANK-COUNT       PIC S9(04) COMP VALUE ZERO.
022400     05  WS-LINE-CNT         PIC S9(04) COMP VALUE ZERO.
022500     05  WS-BANK-ACCT-COUNT  PIC S9(07) COMP VALUE ZERO.
022550     05  FILLER              PIC X(01).
022600
022700 01  WS-RUN-TOTALS.
022800     05  WS-ACCOUNTS-LOADED  PIC 9(05) VALUE ZERO.
022900     05  WS-REQUESTS-READ    PIC 9(05) VALUE ZERO.
023000     05  WS-POSTED-COUNT     PIC 9(05) VALUE ZERO.
023100     05  WS-REJECTED-COUNT   PIC 9(05) VALUE ZERO.
023200     05  WS-AMT-DEPOSIT      PIC S9(09)V99 VALUE ZERO.
023300     05  WS-AMT-WITHDRAW     PIC S9(09)V99 VALUE ZERO.
023400     05  WS-AMT-FUNDTRANSFER PIC S9(09)V99 VALUE ZERO.
023500     05  WS-AMT-EXTTRANSFER  PIC S9(09)V99 VALUE ZERO.
023600     05  WS-AMT-CREDIT       PIC S9(09)V99 VALUE ZERO.
023700     05  WS-AMT-RECOMPENSE   PIC S9(09)V99 VALUE ZERO.
023800     05  WS-AMT-PAYMENT      PIC S9(09)V99 VALUE ZERO.
023900     05  WS-BANK-BALANCE-TOTAL  PIC S9(09)V99 VALUE ZERO.
024000     05  WS-GRAND-BALANCE-TOTAL PIC S9(09)V99 VALUE ZERO.
024050     05  FILLER              PIC X(01).
024100
024200 01  WS-BANK-TABLE.
024300     05  WS-BANK-ENTRY       OCCURS 50 TIMES
024400             ASCENDING KEY IS WS-BK-BANK-ID
024500             INDEXED BY BANK-IDX.
024600         10  WS-BK-BANK-ID           PIC 9(04).
024700         10  WS-BK-BANK-NAME         PIC X(20).
024750         10  FILLER                  PIC X(05).
024800
024900 01  WS-CUR-BANK-ID          PIC 9(04).
025000 01  WS-CUR-BANK-NAME        PIC X(20).
025100
025200 01  WS-SYSTEM-DATE.
025300     05  WS-SYS-YEAR         PIC 9(04).
025400     05  WS-SYS-MONTH        PIC 9(02).
025500     05  WS-SYS-DAY          PIC 9(02).
025550     05  FILLER              PIC X(01).
025600 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
025700                             PIC 9(08).
025800
025900 01  WS-DAY-OF-WEEK           PIC 9(01).
026000
026100******************************************************************
026200 PROCEDURE                   DIVISION.
026300*-----------------------------------------------------------------
026400* Main procedure
026500*-----------------------------------------------------------------
026600 100-PRINT-SUMMARY-REPORT.
026700     PERFORM 200-INITIATE-SUMMARY-REPORT.
026800     PERFORM 200-PRINT-ACCOUNT-DETAIL UNTIL ACCOUNTS-EOF.
026900     PERFORM 200-TERMINATE-SUMMARY-REPORT.
027000
027100     STOP RUN.
027200
027300******************************************************************
027400 200-INITIATE-SUMMARY-REPORT.
027500     PERFORM 300-OPEN-REPORT-FILES.
027600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027700     PERFORM 300-LOAD-BANK-TABLE.
027800     PERFORM 300-PRINT-REPORT-TITLE.
027900     PERFORM 300-READ-ONE-ACCOUNT.
028000     IF NOT ACCOUNTS-EOF
028100         PERFORM 300-START-NEW-BANK-GROUP
028200     END-IF.
028300
028400*-----------------------------------------------------------------
028500* Print one account's detail line; a change in bank-id closes
028600* the prior bank's group and opens the next one.
028700*-----------------------------------------------------------------
028800 200-PRINT-ACCOUNT-DETAIL.
028900     IF AC-BANK-ID NOT = WS-CUR-BANK-ID
029000         PERFORM 300-END-BANK-GROUP
029100         PERFORM 300-START-NEW-BANK-GROUP
029200     END-IF.
029300     IF WS-LINE-CNT > 15
029400         PERFORM 300-REPORT-PAGESKIP
029500     END-IF.
029600     PERFORM 300-PRINT-ONE-DETAIL-LINE.
029700     PERFORM 300-READ-ONE-ACCOUNT.
029800
029900*-----------------------------------------------------------------
030000 200-TERMINATE-SUMMARY-REPORT.
030100     PERFORM 300-END-BANK-GROUP.
030200     PERFORM 300-PRINT-REJECT-SECTION.
030300     PERFORM 300-PRINT-GRAND-TOTALS.
030400     PERFORM 300-CLOSE-REPORT-FILES.
030500     DISPLAY "SUMMARY-REPORT - REPORT COMPLETE".
030600
030700******************************************************************
030800 300-OPEN-REPORT-FILES.
030900     OPEN    INPUT   BANKS-IN
031000             INPUT   ACCOUNTS-IN
031100             INPUT   CONTROL-IN
031200             OUTPUT  REPORT-OUT.
031300
031400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031500     INITIALIZE SWITCHES-AND-COUNTERS WS-RUN-TOTALS.
031600     MOVE ZERO TO WS-CUR-BANK-ID.
031700
031800 300-LOAD-BANK-TABLE.
031900     PERFORM 400-READ-ONE-BANK.
032000     PERFORM 400-STORE-ONE-BANK UNTIL BANKS-EOF-SW = "Y".
032100
032200 400-STORE-ONE-BANK.
032300     ADD 1 TO WS-BANK-COUNT.
032400     SET BANK-IDX TO WS-BANK-COUNT.
032500     MOVE BK-BANK-ID    TO WS-BK-BANK-ID(BANK-IDX).
032600     MOVE BK-BANK-NAME  TO WS-BK-BANK-NAME(BANK-IDX).
032700     PERFORM 400-READ-ONE-BANK.
032800
032900 400-READ-ONE-BANK.
033000     READ BANKS-IN
033100             AT END      MOVE "Y" TO BANKS-EOF-SW.
033200
033300 300-READ-ONE-ACCOUNT.
033400     READ ACCOUNTS-IN
033500             AT END      SET ACCOUNTS-EOF TO TRUE.
033600
033700*-----------------------------------------------------------------
033800* Title line carries the run date and weekday name, looked up
033900* from WEEKDAY via DAY-OF-WEEK.
034000*-----------------------------------------------------------------
034100 300-PRINT-REPORT-TITLE.
034200     ACCEPT   WS-SYSTEM-DATE-NUM FROM DATE YYYYMMDD.
034300     ACCEPT   WS-DAY-OF-WEEK     FROM DAY-OF-WEEK.
034400     MOVE     WEEKDAY(WS-DAY-OF-WEEK) TO RPT-TL-WEEKDAY.
034500     MOVE     WS-SYS-YEAR        TO RPT-TL-YEAR.
034600     MOVE     WS-SYS-MONTH       TO RPT-TL-MONTH.
034700     MOVE     WS-SYS-DAY         TO RPT-TL-DAY.
034800     WRITE    REPORT-LINE FROM RPT-TITLE-LINE
034900              AFTER ADVANCING TOP-OF-FORM.
035000
035100 300-START-NEW-BANK-GROUP.
035200     MOVE AC-BANK-ID TO WS-CUR-BANK-ID.
035300     MOVE ZERO TO WS-BANK-ACCT-COUNT WS-BANK-BALANCE-TOTAL.
035400     SET WS-BANK-GROUP-OPEN TO TRUE.
035500     PERFORM 400-FIND-BANK-BY-ID.
035600     PERFORM 400-PRINT-BANK-HEADER.
035700     PERFORM 400-PRINT-COLUMN-HEADER.
035800
035900 400-FIND-BANK-BY-ID.
036000     MOVE SPACES TO WS-CUR-BANK-NAME.
036100     SET BANK-IDX TO 1.
036200     SEARCH ALL WS-BANK-ENTRY
036300         AT END
036400             MOVE "UNKNOWN BANK" TO WS-CUR-BANK-NAME
036500         WHEN WS-BK-BANK-ID(BANK-IDX) = WS-CUR-BANK-ID
036600             MOVE WS-BK-BANK-NAME(BANK-IDX) TO WS-CUR-BANK-NAME
036700     END-SEARCH.
036800
036900 400-PRINT-BANK-HEADER.
037000     MOVE WS-CUR-BANK-ID      TO RPT-BH-BANK-ID.
037100     MOVE WS-CUR-BANK-NAME    TO RPT-BH-BANK-NAME.
037200     WRITE REPORT-LINE FROM RPT-BANK-HEADER-LINE
037300             AFTER ADVANCING 2 LINES.
037400     ADD 2 TO WS-LINE-CNT.
037500
037600 400-PRINT-COLUMN-HEADER.
037700     WRITE REPORT-LINE FROM RPT-COLUMN-HEADER-LINE
037800             AFTER ADVANCING 1 LINES.
037900     ADD 1 TO WS-LINE-CNT.
038000
038100*-----------------------------------------------------------------
038200 300-PRINT-ONE-DETAIL-LINE.
038300     MOVE AC-ACCT-NUMBER TO RPT-DT-ACCT.
038400     MOVE AC-ACCT-TYPE   TO RPT-DT-TYPE.
038500     STRING AC-FIRST-NAME DELIMITED BY SIZE
038600            " "            DELIMITED BY SIZE
038700            AC-LAST-NAME   DELIMITED BY SIZE
038800        INTO RPT-DT-NAME.
038900     MOVE AC-BALANCE     TO RPT-DT-BALANCE.
039000     MOVE AC-LOAN        TO RPT-DT-LOAN.
039100     WRITE REPORT-LINE FROM RPT-DETAIL-LINE
039200             AFTER ADVANCING 1 LINES.
039300     ADD 1 TO WS-LINE-CNT.
039400     ADD 1 TO WS-BANK-ACCT-COUNT.
039500     ADD AC-BALANCE TO WS-BANK-BALANCE-TOTAL.
039600     ADD AC-BALANCE TO WS-GRAND-BALANCE-TOTAL.
039700
039800 300-REPORT-PAGESKIP.
039900     MOVE SPACES TO REPORT-LINE.
040000     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.
040100     PERFORM 400-PRINT-BANK-HEADER.
040200     PERFORM 400-PRINT-COLUMN-HEADER.
040300     MOVE ZERO TO WS-LINE-CNT.
040400
040500 300-END-BANK-GROUP.
040600     IF WS-BANK-GROUP-OPEN
040700         MOVE WS-CUR-BANK-NAME      TO RPT-BF-BANK-NAME
040800         MOVE WS-BANK-ACCT-COUNT    TO RPT-BF-ACCT-COUNT
040900         MOVE WS-BANK-BALANCE-TOTAL TO RPT-BF-BALANCE
041000         WRITE REPORT-LINE FROM RPT-BANK-FOOTER-LINE
041100                 AFTER ADVANCING 2 LINES
041200         ADD 2 TO WS-LINE-CNT
041300         SET WS-GROUP-OPEN-SW TO "N"
041400     END-IF.
041500
041600*-----------------------------------------------------------------
041700* Rejected-requests section - read straight through CTLFILE;
041800* one reject line per CT-REJECT-REC, the totals record saved
041900* for the grand-totals section that follows.
042000*-----------------------------------------------------------------
042100 300-PRINT-REJECT-SECTION.
042200     WRITE REPORT-LINE FROM RPT-REJECT-TITLE-LINE
042300             AFTER ADVANCING TOP-OF-FORM.
042400     WRITE REPORT-LINE FROM RPT-REJECT-HEADER-LINE
042500             AFTER ADVANCING 2 LINES.
042600     PERFORM 400-READ-ONE-CONTROL.
042700     PERFORM 400-PROCESS-ONE-CONTROL UNTIL CONTROL-EOF.
042800
042900 400-READ-ONE-CONTROL.
043000     READ CONTROL-IN
043100             AT END      SET CONTROL-EOF TO TRUE.
043200
043300 400-PROCESS-ONE-CONTROL.
043400     EVALUATE TRUE
043500         WHEN CT-REJECT-REC
043600             PERFORM 500-PRINT-REJECT-DETAIL
043700         WHEN CT-TOTALS-REC
043800             PERFORM 500-SAVE-RUN-TOTALS
043900     END-EVALUATE.
044000     PERFORM 400-READ-ONE-CONTROL.
044100
044200 500-PRINT-REJECT-DETAIL.
044300     MOVE CT-REJ-BANK-ID TO RPT-RJ-BANK-ID.
044400     MOVE CT-REJ-ACCT    TO RPT-RJ-ACCT.
044500     MOVE CT-REJ-CODE    TO RPT-RJ-CODE.
044600     MOVE CT-REJ-AMOUNT  TO RPT-RJ-AMOUNT.
044700     MOVE CT-REJ-REASON  TO RPT-RJ-REASON.
044800     WRITE REPORT-LINE FROM RPT-REJECT-DETAIL-LINE
044900             AFTER ADVANCING 1 LINES.
045000
045100 500-SAVE-RUN-TOTALS.
045200     MOVE CT-ACCOUNTS-LOADED  TO WS-ACCOUNTS-LOADED.
045300     MOVE CT-REQUESTS-READ    TO WS-REQUESTS-READ.
045400     MOVE CT-POSTED-COUNT     TO WS-POSTED-COUNT.
045500     MOVE CT-REJECTED-COUNT   TO WS-REJECTED-COUNT.
045600     MOVE CT-AMT-DEPOSIT      TO WS-AMT-DEPOSIT.
045700     MOVE CT-AMT-WITHDRAW     TO WS-AMT-WITHDRAW.
045800     MOVE CT-AMT-FUNDTRANSFER TO WS-AMT-FUNDTRANSFER.
045900     MOVE CT-AMT-EXTTRANSFER  TO WS-AMT-EXTTRANSFER.
046000     MOVE CT-AMT-CREDIT       TO WS-AMT-CREDIT.
046100     MOVE CT-AMT-RECOMPENSE   TO WS-AMT-RECOMPENSE.
046200     MOVE CT-AMT-PAYMENT      TO WS-AMT-PAYMENT.
046300
046400*-----------------------------------------------------------------
046500 300-PRINT-GRAND-TOTALS.
046600     WRITE REPORT-LINE FROM RPT-GRAND-TITLE-LINE
046700             AFTER ADVANCING TOP-OF-FORM.
046800     MOVE "ACCOUNTS LOADED"      TO RPT-GT-LABEL.
046900     MOVE WS-ACCOUNTS-LOADED     TO RPT-GT-VALUE.
047000     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
047100             AFTER ADVANCING 2 LINES.
047200     MOVE "REQUESTS READ"        TO RPT-GT-LABEL.
047300     MOVE WS-REQUESTS-READ       TO RPT-GT-VALUE.
047400     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
047500             AFTER ADVANCING 1 LINES.
047600     MOVE "REQUESTS POSTED"      TO RPT-GT-LABEL.
047700     MOVE WS-POSTED-COUNT        TO RPT-GT-VALUE.
047800     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
047900             AFTER ADVANCING 1 LINES.
048000     MOVE "REQUESTS REJECTED"    TO RPT-GT-LABEL.
048100     MOVE WS-REJECTED-COUNT      TO RPT-GT-VALUE.
048200     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
048300             AFTER ADVANCING 1 LINES.
048400     MOVE "TOTAL DEPOSITS"       TO RPT-GT-LABEL.
048500     MOVE WS-AMT-DEPOSIT         TO RPT-GT-VALUE.
048600     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
048700             AFTER ADVANCING 2 LINES.
048800     MOVE "TOTAL WITHDRAWALS"    TO RPT-GT-LABEL.
048900     MOVE WS-AMT-WITHDRAW        TO RPT-GT-VALUE.
049000     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
049100             AFTER ADVANCING 1 LINES.
049200     MOVE "TOTAL FUND TRANSFERS" TO RPT-GT-LABEL.
049300     MOVE WS-AMT-FUNDTRANSFER    TO RPT-GT-VALUE.
049400     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
049500             AFTER ADVANCING 1 LINES.
049600     MOVE "TOTAL EXTERNAL XFERS" TO RPT-GT-LABEL.
049700     MOVE WS-AMT-EXTTRANSFER     TO RPT-GT-VALUE.
049800     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
049900             AFTER ADVANCING 1 LINES.
050000     MOVE "TOTAL CREDIT DRAWDOWNS" TO RPT-GT-LABEL.
050100     MOVE WS-AMT-CREDIT             TO RPT-GT-VALUE.
050200     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
050300             AFTER ADVANCING 1 LINES.
050400     MOVE "TOTAL RECOMPENSE"     TO RPT-GT-LABEL.
050500     MOVE WS-AMT-RECOMPENSE      TO RPT-GT-VALUE.
050600     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
050700             AFTER ADVANCING 1 LINES.
050800     MOVE "TOTAL PAYMENTS"       TO RPT-GT-LABEL.
050900     MOVE WS-AMT-PAYMENT         TO RPT-GT-VALUE.
051000     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
051100             AFTER ADVANCING 1 LINES.
051200     MOVE "GRAND BALANCE TOTAL"  TO RPT-GT-LABEL.
051300     MOVE WS-GRAND-BALANCE-TOTAL TO RPT-GT-VALUE.
051400     WRITE REPORT-LINE FROM RPT-GRAND-DETAIL-LINE
051500             AFTER ADVANCING 2 LINES.
051600
051700 300-CLOSE-REPORT-FILES.
051800     CLOSE   BANKS-IN
051900             ACCOUNTS-IN
052000             CONTROL-IN
052100             REPORT-OUT.
