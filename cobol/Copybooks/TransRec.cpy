000100******************************************************************
000200* TRANSACTION REQUEST RECORD  -  TRANSREC
000300*
000400* One entry per posting request, in arrival order.  TR-CODE picks
000500* the business rule in TRANSACTION-POST; the target fields are
000600* only meaningful for FT/ET/PY requests.
000700*-----------------------------------------------------------------
000800* 1997-04-02  RMD           Original layout - deposit/withdraw    TKT0126
000900*                           only.
001000* 1998-01-20  RMD           Added TR-TARGET-BANK-ID/TR-TARGET-ACC TKT0203
001100*                           for fund transfers between accounts.
001200* 2000-07-11  LPC           Added CR/RC/PY codes for credit       TKT0488
001300*                           accounts; see 88-level list below.
001400******************************************************************
001500 01  TRANSACTION-RECORD.
001600     05  TR-BANK-ID          PIC 9(04).
001700     05  TR-ACCT-NUMBER      PIC X(10).
001800     05  TR-CODE             PIC X(02).
001900         88  TR-DEPOSIT                 VALUE "DP".
002000         88  TR-WITHDRAW                VALUE "WD".
002100         88  TR-INTERNAL-XFER           VALUE "FT".
002200         88  TR-EXTERNAL-XFER           VALUE "ET".
002300         88  TR-CREDIT-DRAWDOWN         VALUE "CR".
002400         88  TR-RECOMPENSE              VALUE "RC".
002500         88  TR-PAYMENT                 VALUE "PY".
002600     05  TR-AMOUNT           PIC S9(09)V99.
002700     05  TR-TARGET-BANK-ID   PIC 9(04).
002800     05  TR-TARGET-ACCT      PIC X(10).
002900     05  FILLER              PIC X(05).
